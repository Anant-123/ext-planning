000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. XTBILOPT.
000300 AUTHOR. R J HALVORSEN.
000400 INSTALLATION. MIDWEST ALUMINUM DIVISION - EXTRUSION PLANT 2.
000500 DATE-WRITTEN. 04/1986.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*    C H A N G E   L O G                                       *
001100*--------------------------------------------------------------*
001200* 04/86  RJH  ORIG  INITIAL CODING PER EXTRUSION ENG REQUEST
001300* 04/86  RJH  ORIG  BILLET CATALOGUE HARD CODED PER PLANT 2
001400*                   TOOLING LIST - 15 STANDARD LENGTHS
001500* 06/86  RJH  TKT-0114  ADDED MARGIN SAFETY CHECK, 15 PCT OF
001600*                   OUTPUT LENGTH, PER PRESS FLOOR COMPLAINT
001700*                   OF SHORT-MARGIN RUNS JAMMING THE PULLER
001800* 11/87  DMW  TKT-0233  CORRECTED CAUSTIC ETCH PIECE COUNT -
001900*                   WAS NOT SUBTRACTING THE SACRIFICIAL PIECE
002000*                   ON EXACT INTEGER BOUNDARIES
002100* 02/88  DMW  TKT-0266  BUTT WEIGHT NOW DEFAULTS TO 4 KG WHEN
002200*                   PUNCHED AS ZERO - SAW OPERATORS LEAVING
002300*                   FIELD BLANK ON THE INPUT FORM
002400* 09/89  RJH  TKT-0301  SUMMARY REPORT NOW RANKS ALL 15
002500*                   CANDIDATE LENGTHS BY RECOVERY DESCENDING
002600*                   FOR METALLURGY REVIEW, PER T HANSEN REQ
002700* 03/91  CLP  TKT-0355  CLARIFIED PIECE COUNT RULE FOR THE
002800*                   1-TO-2 PIECE BAND - FLOOR REGARDLESS OF
002900*                   ETCH FLAG, SEE ENG NOTE 91-07
003000* 07/92  CLP  TKT-0388  ADDED REJECT COUNT AND WARNING MESSAGE
003100*                   FOR OUT-OF-RANGE INPUT - PRIOR VERSION
003200*                   ABENDED ON A ZERO CUT LENGTH
003300* 01/94  RJH  TKT-0421  CONTROL TOTALS ADDED TO END OF SUMMARY
003400*                   REPORT FOR SHIFT CLOSEOUT RECONCILIATION
003500* 05/95  DMW  TKT-0447  DROPPED OBSOLETE SCREEN-PAINT LOGIC -
003600*                   JOBS NOW ARRIVE ON THE XT.JOBPARM FEED
003700*                   FROM THE NEW ENGINEERING WORKSTATION
003800* 08/96  CLP  TKT-0502  STABLE SORT ON SUMMARY RANKING - TIES
003900*                   WERE FLOATING TO RANDOM ORDER ON RERUN
004000* 02/98  DMW  Y2K  REVIEWED FOR YEAR 2000 COMPLIANCE - PROGRAM
004100*                   CARRIES NO CENTURY-SENSITIVE DATE FIELDS
004200*                   OTHER THAN THE REPORT RUN DATE BANNER,
004300*                   WHICH IS NOW CCYY AS OF THIS CHANGE
004400* 11/99  DMW  Y2K  FINAL Y2K SIGNOFF - PLANT 2 BATCH SUITE
004500* 06/01  CLP  TKT-0588  MINOR - WIDENED RECOVERY EDIT FIELD
004600*                   ON DETAIL LINE, NEGATIVE MARGINS ON SHORT
004700*                   BILLETS WERE TRUNCATING THE SIGN
004800* 09/01  CLP  TKT-0601  RUN DATE NOW PRINTED ON THE JOB HEADER
004900*                   LINE, COMPLETING THE 02/98 Y2K BANNER CHANGE
005000*                   THAT WAS NEVER ACTUALLY WIRED IN - ALSO
005100*                   MADE THE HEADER ADVANCE TO A NEW PAGE PER
005200*                   JOB, ADDED UPSI-0 RERUN DETECTION, AND
005300*                   SWITCHED THE ETCH CODE EDIT TO THE CLASS
005400*                   TEST - ALL PER YEAR-END PROGRAM AUDIT
005500*--------------------------------------------------------------*
005600*
005700**********************************************************************
005800*                                                                    *
005900*A    ABSTRACT..                                                     *
006000*  THIS JOB EVALUATES THE PLANT 2 BILLET CATALOGUE (15 STANDARD      *
006100*  BILLET LENGTHS) AGAINST ONE EXTRUSION JOB'S CUT LENGTH, DIE HOLE   *
006200*  COUNT, PROFILE WEIGHT PER METRE, CAUSTIC ETCH FLAG AND PRESS BUTT  *
006300*  WEIGHT.  FOR EACH CANDIDATE LENGTH IT COMPUTES THE MATERIAL        *
006400*  RECOVERY PERCENTAGE, SALEABLE PIECE COUNT AND LEFTOVER MARGIN,     *
006500*  THEN SELECTS THE BILLET THAT MAXIMIZES RECOVERY SUBJECT TO THE     *
006600*  15 PERCENT MARGIN SAFETY RULE.  ONE OPTIMAL-RESULT RECORD AND ONE  *
006700*  RANKED SUMMARY REPORT BLOCK ARE PRODUCED PER JOB READ.             *
006800*                                                                    *
006900*J    JCL..                                                          *
007000*                                                                    *
007100* //XTBILOPT EXEC PGM=XTBILOPT                                       *
007200* //SYSOUT   DD SYSOUT=*                                             *
007300* //JOBPARM  DD DISP=SHR,DSN=XT.ENG.JOBPARM.DATA                     *
007400* //OPTRSLT  DD DSN=XT.ENG.BILOPT.OPTIMAL.DATA,                      *
007500* //            DISP=(,CATLG,CATLG),                                 *
007600* //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE),                   *
007700* //            DCB=(RECFM=FB,LRECL=80,BLKSIZE=0)                    *
007800* //SUMRPT   DD SYSOUT=*                                             *
007900* //*                                                                *
008000*                                                                    *
008100*P    ENTRY PARAMETERS..                                             *
008200*     NONE.                                                          *
008300*                                                                    *
008400*E    ERRORS DETECTED BY THIS ELEMENT..                              *
008500*     I/O ERROR ON FILES.                                            *
008600*     REJECTED JOB RECORD - VALUES OUT OF RANGE.                     *
008700*                                                                    *
008800*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
008900*     NONE - ALL LOGIC RESIDES IN THIS SOURCE MODULE.                *
009000*                                                                    *
009100*U    USER CONSTANTS AND TABLES REFERENCED..                        *
009200*     WS-CATALOG-TABLE - PLANT 2 STANDARD BILLET LENGTH CATALOGUE    *
009300*     WS-CONVERSION-FACTOR - 1.1115 KG PER CM OF BILLET LENGTH       *
009400*                                                                    *
009500**********************************************************************
009600 EJECT
009700 ENVIRONMENT DIVISION.
009800 CONFIGURATION SECTION.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM
010100     CLASS VALID-ETCH-CODE IS 'Y' 'N'
010200     XTBILOPT-SW IS UPSI-0
010300         ON STATUS IS RERUN-REQUESTED
010400         OFF STATUS IS NORMAL-RUN
010500     .
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800     SELECT JOB-PARM-FILE
010900         ASSIGN TO JOBPARM
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS WS-JOB-PARM-STATUS.
011200     SELECT OPTIMAL-RESULT-FILE
011300         ASSIGN TO OPTRSLT
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS WS-OPTIMAL-STATUS.
011600     SELECT SUMMARY-RPT-FILE
011700         ASSIGN TO SUMRPT
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS WS-SUMMARY-STATUS.
012000 EJECT
012100 DATA DIVISION.
012200 FILE SECTION.
012300**********************************************************************
012400*    JOB PARAMETER INPUT FILE - ONE EXTRUSION JOB PER RECORD        *
012500**********************************************************************
012600*
012700 FD  JOB-PARM-FILE
012800     RECORDING MODE IS F
012900     BLOCK CONTAINS 0 RECORDS.
013000 01  JOB-PARM-REC.
013100     05  JP-JOB-ID               PIC X(08).
013200     05  JP-CUT-LENGTH           PIC 9(03)V9(03).
013300     05  JP-NUM-HOLES            PIC 9(03).
013400     05  JP-KG-PER-M             PIC 9(03)V9(03).
013500     05  JP-CAUSTIC-ETCH         PIC X(01).
013600     05  JP-BUTT-WEIGHT          PIC 9(03).
013700     05  FILLER                  PIC X(03).
013800 EJECT
013900**********************************************************************
014000*    OPTIMAL RESULT OUTPUT FILE - ONE RECORD PER JOB READ           *
014100**********************************************************************
014200*
014300 FD  OPTIMAL-RESULT-FILE
014400     RECORDING MODE IS F
014500     BLOCK CONTAINS 0 RECORDS.
014600 01  OPTIMAL-RESULT-REC.
014700     05  OR-JOB-ID               PIC X(08).
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900     05  OR-BEST-BILLET-LEN      PIC ZZ9.
015000     05  FILLER                  PIC X(02) VALUE SPACES.
015100     05  OR-MAX-RECOVERY-PCT     PIC -ZZZ9.99.
015200     05  FILLER                  PIC X(02) VALUE SPACES.
015300     05  OR-BEST-PIECES          PIC ZZZ9.
015400     05  FILLER                  PIC X(02) VALUE SPACES.
015500     05  OR-BEST-MARGIN          PIC -ZZZ9.99.
015600     05  FILLER                  PIC X(41) VALUE SPACES.
015700 EJECT
015800**********************************************************************
015900*    SUMMARY REPORT FILE - PRINT-STYLE, 80 COLUMNS                  *
016000**********************************************************************
016100*
016200 FD  SUMMARY-RPT-FILE
016300     RECORDING MODE IS F
016400     BLOCK CONTAINS 0 RECORDS.
016500 01  SUMMARY-RPT-REC             PIC X(80).
016600 EJECT
016700 WORKING-STORAGE SECTION.
016800 01  FILLER PIC X(32)
016900     VALUE 'XTBILOPT WORKING STORAGE BEGINS'.
017000**********************************************************************
017100*    STAND-ALONE SWITCH - END OF JOB PARAMETER FILE                *
017200**********************************************************************
017300 77  END-OF-FILE-INDICATOR       PIC X(01) VALUE 'N'.
017400     88  END-OF-FILE                        VALUE 'Y'.
017500     88  NOT-END-OF-FILE                     VALUE 'N'.
017600**********************************************************************
017700*    READ ONLY CONSTANTS                                           *
017800**********************************************************************
017900 01  READ-ONLY-CONSTANTS.
018000     05  WS-CONVERSION-FACTOR    PIC 9V9(04) COMP-3 VALUE 1.1115.
018100     05  WS-MARGIN-SAFETY-PCT    PIC V9(04) COMP-3 VALUE .1500.
018200     05  WS-BUTT-WEIGHT-DFLT     PIC S9(03) COMP VALUE +4.
018300     05  WS-PIECE-BAND-LOW       PIC S9(01) COMP VALUE +1.
018400     05  WS-PIECE-BAND-HIGH      PIC S9(01) COMP VALUE +2.
018500     05  WS-CATALOG-ENTRIES      PIC S9(04) COMP VALUE +15.
018600     05  MSG01-REJECT-WARNING    PIC X(40)
018700         VALUE 'ENTER VALID VALUES - JOB REJECTED -    '.
018800     05  MSG02-IO-ERROR          PIC X(19)
018900         VALUE 'I/O ERROR ON FILE -'.
019000* SWITCHES AREA
019100     05  JOB-VALID-IND           PIC X(01).
019200         88  JOB-IS-VALID                    VALUE 'Y'.
019300         88  JOB-IS-INVALID                  VALUE 'N'.
019400     05  CAUSTIC-ETCH-IND        PIC X(01).
019500         88  ETCH-APPLIED                    VALUE 'Y'.
019600         88  ETCH-NOT-APPLIED                VALUE 'N'.
019700     05  BEST-FOUND-IND          PIC X(01).
019800         88  BEST-CANDIDATE-FOUND            VALUE 'Y'.
019900         88  BEST-CANDIDATE-NOT-FOUND        VALUE 'N'.
020000* I-O READ ONLY DATA
020100     05  WS-JOB-PARM-STATUS      PIC X(02).
020200         88  JOB-PARM-IO-OK                  VALUE '00'.
020300         88  JOB-PARM-IO-EOF                 VALUE '10'.
020400     05  WS-OPTIMAL-STATUS       PIC X(02).
020500         88  OPTIMAL-IO-OK                   VALUE '00'.
020600     05  WS-SUMMARY-STATUS       PIC X(02).
020700         88  SUMMARY-IO-OK                   VALUE '00'.
020800     05  FILLER                  PIC X(04) VALUE SPACES.
020900 EJECT
021000**********************************************************************
021100*    BILLET LENGTH CATALOGUE - PLANT 2 STANDARD TOOLING, CM          *
021200**********************************************************************
021300 01  WS-CATALOG-VALUES.
021400     05  FILLER                  PIC 9(03) VALUE 80.
021500     05  FILLER                  PIC 9(03) VALUE 78.
021600     05  FILLER                  PIC 9(03) VALUE 76.
021700     05  FILLER                  PIC 9(03) VALUE 75.
021800     05  FILLER                  PIC 9(03) VALUE 73.
021900     05  FILLER                  PIC 9(03) VALUE 70.
022000     05  FILLER                  PIC 9(03) VALUE 67.
022100     05  FILLER                  PIC 9(03) VALUE 65.
022200     05  FILLER                  PIC 9(03) VALUE 63.
022300     05  FILLER                  PIC 9(03) VALUE 60.
022400     05  FILLER                  PIC 9(03) VALUE 58.
022500     05  FILLER                  PIC 9(03) VALUE 55.
022600     05  FILLER                  PIC 9(03) VALUE 53.
022700     05  FILLER                  PIC 9(03) VALUE 50.
022800     05  FILLER                  PIC 9(03) VALUE 48.
022900 01  WS-CATALOG-TABLE REDEFINES WS-CATALOG-VALUES.
023000     05  WS-CAT-LENGTH OCCURS 15 TIMES PIC 9(03).
023100 EJECT
023200**********************************************************************
023300*    REPORT RUN DATE - CCYY FORMAT PER Y2K REVIEW 02/98              *
023400**********************************************************************
023500 01  WS-RUN-DATE-YMD.
023600     05  WS-RUN-CC               PIC 9(02) VALUE 20.
023700     05  WS-RUN-YYMMDD.
023800         10  WS-RUN-YY            PIC 9(02).
023900         10  WS-RUN-MM            PIC 9(02).
024000         10  WS-RUN-DD            PIC 9(02).
024100     05  FILLER                   PIC X(02) VALUE SPACES.
024200 01  WS-RUN-DATE-CCYY REDEFINES WS-RUN-DATE-YMD.
024300     05  WS-RUN-CCYY              PIC 9(04).
024400     05  WS-RUN-MMDD-GRP.
024500         10  WS-RUN-MMDD          PIC 9(04).
024600         10  FILLER               PIC X(02).
024700 EJECT
024800**********************************************************************
024900*    CANDIDATE RESULT TABLE - ONE ENTRY PER CATALOGUE LENGTH         *
025000**********************************************************************
025100 01  CANDIDATE-TABLE-AREA.
025200     05  CR-ENTRY OCCURS 15 TIMES.
025300         10  CR-BILLET-LENGTH     PIC 9(03).
025400         10  CR-MARGIN-LENGTH     PIC S9(04)V9(02).
025500         10  CR-RECOVERY-PCT      PIC S9(03)V9(02).
025600         10  CR-PIECES            PIC 9(04).
025700         10  CR-OPTIMAL-FLAG      PIC X(01).
025800         10  FILLER               PIC X(02).
025900 01  WS-HOLD-ENTRY.
026000     05  WS-HOLD-BILLET-LENGTH    PIC 9(03).
026100     05  WS-HOLD-MARGIN-LENGTH    PIC S9(04)V9(02).
026200     05  WS-HOLD-RECOVERY-PCT     PIC S9(03)V9(02).
026300     05  WS-HOLD-PIECES           PIC 9(04).
026400     05  WS-HOLD-OPTIMAL-FLAG     PIC X(01).
026500     05  FILLER                   PIC X(02).
026600 01  WS-HOLD-ENTRY-ALPHA REDEFINES WS-HOLD-ENTRY
026700                               PIC X(21).
026800 EJECT
026900**********************************************************************
027000*    JOB ECHO AREA - CAPTURED FROM INPUT AT VALIDATION TIME         *
027100**********************************************************************
027200 01  WS-JOB-AREA.
027300     05  WS-JOB-ID                PIC X(08).
027400     05  WS-CUT-LENGTH            PIC 9(03)V9(03).
027500     05  WS-NUM-HOLES             PIC 9(03).
027600     05  WS-KG-PER-M              PIC 9(03)V9(03).
027700     05  WS-CAUSTIC-ETCH          PIC X(01).
027800     05  WS-BUTT-WEIGHT           PIC 9(03).
027900     05  FILLER                   PIC X(03) VALUE SPACES.
028000 EJECT
028100**********************************************************************
028200*                V A R I A B L E   D A T A   A R E A S              *
028300**********************************************************************
028400 01  VARIABLE-WORK-AREA.
028500     05  WS-SUB                   PIC S9(04) COMP VALUE 0.
028600     05  WS-SUB2                  PIC S9(04) COMP VALUE 0.
028700     05  WS-BEST-SUB              PIC S9(04) COMP VALUE 0.
028800     05  WS-JOBS-READ-CNT         PIC S9(07) COMP VALUE 0.
028900     05  WS-JOBS-PROC-CNT         PIC S9(07) COMP VALUE 0.
029000     05  WS-JOBS-REJ-CNT          PIC S9(07) COMP VALUE 0.
029100* BILLET RECOVERY ENGINE - INTERMEDIATE ARITHMETIC, 4 DECIMALS
029200     05  WS-BILLET-WT             PIC S9(05)V9(04) COMP-3.
029300     05  WS-OUTPUT-LEN            PIC S9(05)V9(04) COMP-3.
029400     05  WS-OUTPUT-PCS            PIC S9(05)V9(04) COMP-3.
029500     05  WS-FLOOR-PCS             PIC S9(05) COMP-3.
029600     05  WS-PIECES-CALC           PIC S9(05) COMP-3.
029700     05  WS-OUTPUT-WT             PIC S9(07)V9(04) COMP-3.
029800     05  WS-RECOVERY-RAW          PIC S9(05)V9(04) COMP-3.
029900     05  WS-MARGIN-RAW            PIC S9(05)V9(04) COMP-3.
030000     05  WS-MARGIN-THRESHOLD      PIC S9(05)V9(04) COMP-3.
030100* RUNNING BEST CANDIDATE
030200     05  WS-BEST-RECOVERY         PIC S9(05)V9(04) COMP-3 VALUE 0.
030300     05  WS-BEST-MARGIN-RAW       PIC S9(05)V9(04) COMP-3 VALUE 0.
030400     05  WS-BEST-RECOVERY-RND     PIC S9(03)V9(02) COMP-3 VALUE 0.
030500     05  WS-BEST-MARGIN           PIC S9(04)V9(02) COMP-3 VALUE 0.
030600     05  WS-BEST-BILLET-LEN       PIC 9(03) VALUE 0.
030700     05  WS-BEST-PIECES           PIC 9(04) VALUE 0.
030800     05  FILLER                   PIC X(04) VALUE SPACES.
030900 EJECT
031000**********************************************************************
031100*    SUMMARY REPORT PRINT LINES                                    *
031200**********************************************************************
031300 01  WS-HDR-LINE.
031400     05  FILLER                   PIC X(04) VALUE 'JOB '.
031500     05  HL-JOB-ID                PIC X(08).
031600     05  FILLER                   PIC X(05) VALUE ' CUT='.
031700     05  HL-CUT-LENGTH            PIC ZZ9.999.
031800     05  FILLER                   PIC X(05) VALUE ' HOL='.
031900     05  HL-NUM-HOLES             PIC ZZ9.
032000     05  FILLER                   PIC X(05) VALUE ' KGM='.
032100     05  HL-KG-PER-M              PIC ZZ9.999.
032200     05  FILLER                   PIC X(06) VALUE ' ETCH='.
032300     05  HL-CAUSTIC-ETCH          PIC X(01).
032400     05  FILLER                   PIC X(04) VALUE ' BW='.
032500     05  HL-BUTT-WEIGHT           PIC ZZ9.
032600     05  FILLER                   PIC X(05) VALUE ' RUN='.
032700     05  HL-RUN-MM                PIC 99.
032800     05  FILLER                   PIC X(01) VALUE '/'.
032900     05  HL-RUN-DD                PIC 99.
033000     05  FILLER                   PIC X(01) VALUE '/'.
033100     05  HL-RUN-CCYY              PIC 9(04).
033200     05  FILLER                   PIC X(07) VALUE SPACES.
033300 01  WS-OPT-LINE.
033400     05  FILLER                   PIC X(18)
033500         VALUE '  OPTIMAL BILLET='.
033600     05  OL-BEST-BILLET           PIC ZZ9.
033700     05  FILLER                   PIC X(13)
033800         VALUE 'CM RECOVERY='.
033900     05  OL-MAX-RECOVERY          PIC -ZZZ9.99.
034000     05  FILLER                   PIC X(11)
034100         VALUE '% PIECES= '.
034200     05  OL-BEST-PIECES           PIC ZZZ9.
034300     05  FILLER                   PIC X(09) VALUE '  MARGIN='.
034400     05  OL-BEST-MARGIN           PIC -ZZZ9.99.
034500     05  FILLER                   PIC X(06) VALUE 'M     '.
034600 01  WS-NOQUAL-LINE.
034700     05  FILLER                   PIC X(22)
034800         VALUE '  NO QUALIFYING BILLET'.
034900     05  FILLER                   PIC X(58) VALUE SPACES.
035000 01  WS-DET-HDR-LINE.
035100     05  FILLER                   PIC X(47)
035200         VALUE '  BILLET  MARGIN(M)  RECOVERY(%)  PIECES  FLAG'.
035300     05  FILLER                   PIC X(33) VALUE SPACES.
035400 01  WS-DET-LINE.
035500     05  FILLER                   PIC X(02) VALUE SPACES.
035600     05  DL-BILLET-LENGTH         PIC ZZ9.
035700     05  FILLER                   PIC X(04) VALUE SPACES.
035800     05  DL-MARGIN                PIC -ZZZ9.99.
035900     05  FILLER                   PIC X(04) VALUE SPACES.
036000     05  DL-RECOVERY              PIC -ZZZ9.99.
036100     05  FILLER                   PIC X(04) VALUE SPACES.
036200     05  DL-PIECES                PIC ZZZ9.
036300     05  FILLER                   PIC X(06) VALUE SPACES.
036400     05  DL-FLAG                  PIC X(01).
036500     05  FILLER                   PIC X(36) VALUE SPACES.
036600 01  WS-CTL-LINE.
036700     05  FILLER                   PIC X(16) VALUE 'JOBS PROCESSED='.
036800     05  CL-JOBS-PROC             PIC ZZZZ9.
036900     05  FILLER                   PIC X(04) VALUE SPACES.
037000     05  FILLER                   PIC X(15) VALUE 'JOBS REJECTED='.
037100     05  CL-JOBS-REJ              PIC ZZZZ9.
037200     05  FILLER                   PIC X(35) VALUE SPACES.
037300 01  WS-BLANK-LINE                PIC X(80) VALUE SPACES.
037400 01  FILLER PIC X(32)
037500     VALUE 'XTBILOPT WORKING STORAGE ENDS  '.
037600 EJECT
037700 PROCEDURE DIVISION.
037800**********************************************************************
037900*                        MAINLINE LOGIC                             *
038000**********************************************************************
038100*
038200 0000-CONTROL-PROCESS.
038300     PERFORM 1000-INITIALIZATION
038400         THRU 1099-INITIALIZATION-EXIT.
038500     PERFORM 1100-OPEN-FILES
038600         THRU 1199-OPEN-FILES-EXIT.
038700     PERFORM 2000-MAIN-PROCESS
038800         THRU 2000-MAIN-PROCESS-EXIT
038900         UNTIL END-OF-FILE.
039000     PERFORM EOJ9000-CLOSE-FILES
039100         THRU EOJ9999-EXIT.
039200     GOBACK.
039300 EJECT
039400**********************************************************************
039500*                         INITIALIZATION                            *
039600**********************************************************************
039700*
039800 1000-INITIALIZATION.
039900     SET NOT-END-OF-FILE TO TRUE.
040000     INITIALIZE WS-JOBS-READ-CNT WS-JOBS-PROC-CNT
040100         WS-JOBS-REJ-CNT.
040200* GET CURRENT DATE FOR THE REPORT RUN-DATE BANNER
040300     ACCEPT WS-RUN-YYMMDD FROM DATE.
040400     MOVE 20 TO WS-RUN-CC.
040500* UPSI-0 SET ON IN JCL WHEN OPERATIONS IS RERUNNING A JOBPARM
040600* FEED THAT ALREADY POSTED OPTIMAL-RESULT/SUMMARY OUTPUT - TKT
040700* NUMBER NOT ASSIGNED, SEE SHIFT LOG 07/01 FOR BACKGROUND
040800     IF RERUN-REQUESTED
040900         DISPLAY 'XTBILOPT - UPSI-0 ON - JOBPARM FEED IS A RERUN'
041000     END-IF.
041100 1099-INITIALIZATION-EXIT.
041200     EXIT.
041300 EJECT
041400**********************************************************************
041500*                         OPEN ALL FILES                            *
041600**********************************************************************
041700*
041800 1100-OPEN-FILES.
041900     OPEN INPUT JOB-PARM-FILE.
042000     IF NOT JOB-PARM-IO-OK
042100         DISPLAY MSG02-IO-ERROR ' JOBPARM ' WS-JOB-PARM-STATUS
042200         GO TO EOJ9900-ABEND
042300     END-IF.
042400     OPEN OUTPUT OPTIMAL-RESULT-FILE.
042500     IF NOT OPTIMAL-IO-OK
042600         DISPLAY MSG02-IO-ERROR ' OPTRSLT ' WS-OPTIMAL-STATUS
042700         GO TO EOJ9900-ABEND
042800     END-IF.
042900     OPEN OUTPUT SUMMARY-RPT-FILE.
043000     IF NOT SUMMARY-IO-OK
043100         DISPLAY MSG02-IO-ERROR ' SUMRPT  ' WS-SUMMARY-STATUS
043200         GO TO EOJ9900-ABEND
043300     END-IF.
043400 1199-OPEN-FILES-EXIT.
043500     EXIT.
043600 EJECT
043700**********************************************************************
043800*                        MAIN PROCESS                               *
043900**********************************************************************
044000*
044100 2000-MAIN-PROCESS.
044200     PERFORM 2100-READ-NEXT-JOB
044300         THRU 2199-READ-NEXT-JOB-EXIT.
044400     IF NOT END-OF-FILE
044500         PERFORM 2200-VALIDATE-JOB
044600             THRU 2299-VALIDATE-JOB-EXIT
044700         IF JOB-IS-VALID
044800             PERFORM 2300-COMPUTE-CANDIDATES
044900                 THRU 2399-COMPUTE-CANDIDATES-EXIT
045000             PERFORM 2400-WRITE-OPTIMAL-RECORD
045100                 THRU 2499-WRITE-OPTIMAL-RECORD-EXIT
045200             PERFORM 2500-RANK-CANDIDATES
045300                 THRU 2599-RANK-CANDIDATES-EXIT
045400             PERFORM 2600-WRITE-SUMMARY-REPORT
045500                 THRU 2699-WRITE-SUMMARY-REPORT-EXIT
045600             ADD 1 TO WS-JOBS-PROC-CNT
045700         ELSE
045800             PERFORM 2250-REJECT-JOB
045900                 THRU 2259-REJECT-JOB-EXIT
046000         END-IF
046100     END-IF.
046200 2000-MAIN-PROCESS-EXIT.
046300     EXIT.
046400 EJECT
046500**********************************************************************
046600*                    READ NEXT JOB PARAMETER RECORD                 *
046700**********************************************************************
046800*
046900 2100-READ-NEXT-JOB.
047000     READ JOB-PARM-FILE
047100         AT END
047200             SET END-OF-FILE TO TRUE
047300     END-READ.
047400     IF NOT END-OF-FILE
047500         IF NOT JOB-PARM-IO-OK
047600             DISPLAY MSG02-IO-ERROR ' JOBPARM ' WS-JOB-PARM-STATUS
047700             GO TO EOJ9900-ABEND
047800         ELSE
047900             ADD 1 TO WS-JOBS-READ-CNT
048000         END-IF
048100     END-IF.
048200 2199-READ-NEXT-JOB-EXIT.
048300     EXIT.
048400 EJECT
048500**********************************************************************
048600*                    VALIDATE JOB PARAMETER RECORD                  *
048700**********************************************************************
048800*
048900 2200-VALIDATE-JOB.
049000     SET JOB-IS-VALID TO TRUE.
049100     MOVE JP-JOB-ID         TO WS-JOB-ID.
049200     MOVE JP-CUT-LENGTH     TO WS-CUT-LENGTH.
049300     MOVE JP-NUM-HOLES      TO WS-NUM-HOLES.
049400     MOVE JP-KG-PER-M       TO WS-KG-PER-M.
049500     MOVE JP-CAUSTIC-ETCH   TO WS-CAUSTIC-ETCH.
049600     PERFORM 2210-APPLY-BUTT-DEFAULT.
049700     IF WS-CUT-LENGTH = ZERO
049800         SET JOB-IS-INVALID TO TRUE
049900     END-IF.
050000     IF WS-NUM-HOLES = ZERO
050100         SET JOB-IS-INVALID TO TRUE
050200     END-IF.
050300     IF WS-KG-PER-M = ZERO
050400         SET JOB-IS-INVALID TO TRUE
050500     END-IF.
050600     IF WS-BUTT-WEIGHT < 1
050700         SET JOB-IS-INVALID TO TRUE
050800     END-IF.
050900     IF WS-CAUSTIC-ETCH IS NOT VALID-ETCH-CODE
051000         SET JOB-IS-INVALID TO TRUE
051100     END-IF.
051200 2299-VALIDATE-JOB-EXIT.
051300     EXIT.
051400*
051500 2210-APPLY-BUTT-DEFAULT.
051600* SAW OPERATORS PUNCH ZERO WHEN THE FORM IS LEFT BLANK - TKT-0266
051700     IF JP-BUTT-WEIGHT = ZERO
051800         MOVE WS-BUTT-WEIGHT-DFLT TO WS-BUTT-WEIGHT
051900     ELSE
052000         MOVE JP-BUTT-WEIGHT TO WS-BUTT-WEIGHT
052100     END-IF.
052200     IF WS-CAUSTIC-ETCH = 'Y'
052300         SET ETCH-APPLIED TO TRUE
052400     ELSE
052500         IF WS-CAUSTIC-ETCH = 'N'
052600             SET ETCH-NOT-APPLIED TO TRUE
052700         ELSE
052800             SET ETCH-NOT-APPLIED TO TRUE
052900         END-IF
053000     END-IF.
053100 EJECT
053200**********************************************************************
053300*                      REJECT JOB PARAMETER RECORD                  *
053400**********************************************************************
053500*
053600 2250-REJECT-JOB.
053700     DISPLAY MSG01-REJECT-WARNING WS-JOB-ID.
053800     ADD 1 TO WS-JOBS-REJ-CNT.
053900 2259-REJECT-JOB-EXIT.
054000     EXIT.
054100 EJECT
054200**********************************************************************
054300*           BILLET RECOVERY ENGINE - COMPUTE ALL CANDIDATES         *
054400**********************************************************************
054500*
054600 2300-COMPUTE-CANDIDATES.
054700     INITIALIZE CANDIDATE-TABLE-AREA.
054800     SET BEST-CANDIDATE-NOT-FOUND TO TRUE.
054900     MOVE ZERO TO WS-BEST-RECOVERY WS-BEST-MARGIN-RAW
055000         WS-BEST-RECOVERY-RND WS-BEST-MARGIN
055100         WS-BEST-BILLET-LEN WS-BEST-PIECES WS-BEST-SUB.
055200     PERFORM 2310-COMPUTE-ONE-CANDIDATE
055300         THRU 2319-COMPUTE-ONE-CANDIDATE-EXIT
055400         VARYING WS-SUB FROM 1 BY 1
055500         UNTIL WS-SUB > WS-CATALOG-ENTRIES.
055600     IF BEST-CANDIDATE-FOUND
055700         MOVE '*' TO CR-OPTIMAL-FLAG(WS-BEST-SUB)
055800     END-IF.
055900 2399-COMPUTE-CANDIDATES-EXIT.
056000     EXIT.
056100 EJECT
056200**********************************************************************
056300*        COMPUTE ONE CANDIDATE BILLET LENGTH - BUSINESS RULES       *
056400**********************************************************************
056500*
056600 2310-COMPUTE-ONE-CANDIDATE.
056700* RULE 2 - BILLET WEIGHT
056800     COMPUTE WS-BILLET-WT =
056900         WS-CAT-LENGTH(WS-SUB) * WS-CONVERSION-FACTOR.
057000* RULE 3 - OUTPUT LENGTH, MAY GO NEGATIVE ON A HEAVY BUTT
057100     COMPUTE WS-OUTPUT-LEN =
057200         (WS-BILLET-WT - WS-BUTT-WEIGHT) /
057300         (WS-NUM-HOLES * WS-KG-PER-M).
057400* RULE 4 - RAW PIECE COUNT
057500     COMPUTE WS-OUTPUT-PCS = WS-OUTPUT-LEN / WS-CUT-LENGTH.
057600     PERFORM 2312-COUNT-PIECES.
057700     PERFORM 2313-COMPUTE-MARGIN-RECOVERY.
057800     PERFORM 2314-STORE-CANDIDATE-ENTRY.
057900     PERFORM 2315-CHECK-BEST-CANDIDATE.
058000 2319-COMPUTE-ONE-CANDIDATE-EXIT.
058100     EXIT.
058200*
058300 2312-COUNT-PIECES.
058400* RULE 5 - FLOOR, THEN THE 1-TO-2 PIECE BAND, THEN ETCH ROUNDING
058500     COMPUTE WS-FLOOR-PCS = WS-OUTPUT-PCS.
058600     IF WS-OUTPUT-PCS > WS-PIECE-BAND-LOW AND
058700             WS-OUTPUT-PCS < WS-PIECE-BAND-HIGH
058800         MOVE WS-FLOOR-PCS TO WS-PIECES-CALC
058900     ELSE
059000         IF ETCH-NOT-APPLIED
059100             MOVE WS-FLOOR-PCS TO WS-PIECES-CALC
059200         ELSE
059300             COMPUTE WS-PIECES-CALC = WS-FLOOR-PCS - 1
059400         END-IF
059500     END-IF.
059600     IF WS-PIECES-CALC < 0
059700         MOVE 0 TO WS-PIECES-CALC
059800     END-IF.
059900*
060000 2313-COMPUTE-MARGIN-RECOVERY.
060100* RULE 6 - MARGIN LENGTH
060200     COMPUTE WS-MARGIN-RAW =
060300         WS-OUTPUT-LEN - (WS-PIECES-CALC * WS-CUT-LENGTH).
060400* RULE 7 - OUTPUT WEIGHT
060500     COMPUTE WS-OUTPUT-WT =
060600         WS-PIECES-CALC * WS-CUT-LENGTH * WS-NUM-HOLES
060700             * WS-KG-PER-M.
060800* RULE 8 - RECOVERY PERCENTAGE
060900     COMPUTE WS-RECOVERY-RAW =
061000         (WS-OUTPUT-WT / WS-BILLET-WT) * 100.
061100*
061200 2314-STORE-CANDIDATE-ENTRY.
061300     MOVE WS-CAT-LENGTH(WS-SUB)   TO CR-BILLET-LENGTH(WS-SUB).
061400     COMPUTE CR-MARGIN-LENGTH(WS-SUB) ROUNDED = WS-MARGIN-RAW.
061500     COMPUTE CR-RECOVERY-PCT(WS-SUB)  ROUNDED = WS-RECOVERY-RAW.
061600     MOVE WS-PIECES-CALC          TO CR-PIECES(WS-SUB).
061700     MOVE SPACE                   TO CR-OPTIMAL-FLAG(WS-SUB).
061800*
061900 2315-CHECK-BEST-CANDIDATE.
062000* RULE 9 - QUALIFICATION, BOTH COMPARISONS STRICT
062100     COMPUTE WS-MARGIN-THRESHOLD =
062200         WS-OUTPUT-LEN * WS-MARGIN-SAFETY-PCT.
062300     IF WS-RECOVERY-RAW > WS-BEST-RECOVERY AND
062400             WS-MARGIN-RAW > WS-MARGIN-THRESHOLD
062500         MOVE WS-RECOVERY-RAW TO WS-BEST-RECOVERY
062600         MOVE WS-MARGIN-RAW   TO WS-BEST-MARGIN-RAW
062700         MOVE WS-CAT-LENGTH(WS-SUB) TO WS-BEST-BILLET-LEN
062800         MOVE WS-PIECES-CALC  TO WS-BEST-PIECES
062900         MOVE WS-SUB          TO WS-BEST-SUB
063000         COMPUTE WS-BEST-RECOVERY-RND ROUNDED = WS-RECOVERY-RAW
063100         COMPUTE WS-BEST-MARGIN ROUNDED = WS-MARGIN-RAW
063200         SET BEST-CANDIDATE-FOUND TO TRUE
063300     END-IF.
063400 EJECT
063500**********************************************************************
063600*                 WRITE OPTIMAL RESULT RECORD                       *
063700**********************************************************************
063800*
063900 2400-WRITE-OPTIMAL-RECORD.
064000     MOVE WS-JOB-ID TO OR-JOB-ID.
064100     IF BEST-CANDIDATE-FOUND
064200         MOVE WS-BEST-BILLET-LEN   TO OR-BEST-BILLET-LEN
064300         MOVE WS-BEST-RECOVERY-RND TO OR-MAX-RECOVERY-PCT
064400         MOVE WS-BEST-PIECES       TO OR-BEST-PIECES
064500         MOVE WS-BEST-MARGIN       TO OR-BEST-MARGIN
064600     ELSE
064700         MOVE ZERO TO OR-BEST-BILLET-LEN OR-MAX-RECOVERY-PCT
064800             OR-BEST-PIECES OR-BEST-MARGIN
064900     END-IF.
065000     WRITE OPTIMAL-RESULT-REC.
065100     IF NOT OPTIMAL-IO-OK
065200         DISPLAY MSG02-IO-ERROR ' OPTRSLT ' WS-OPTIMAL-STATUS
065300         GO TO EOJ9900-ABEND
065400     END-IF.
065500 2499-WRITE-OPTIMAL-RECORD-EXIT.
065600     EXIT.
065700 EJECT
065800**********************************************************************
065900*        SUMMARY REPORT BUILDER - RANK CANDIDATES, STABLE SORT      *
066000**********************************************************************
066100*
066200 2500-RANK-CANDIDATES.
066300* STABLE INSERTION SORT, RECOVERY DESCENDING - TKT-0502
066400     PERFORM 2510-INSERT-CANDIDATE
066500         VARYING WS-SUB FROM 2 BY 1
066600         UNTIL WS-SUB > WS-CATALOG-ENTRIES.
066700 2599-RANK-CANDIDATES-EXIT.
066800     EXIT.
066900*
067000 2510-INSERT-CANDIDATE.
067100     MOVE CR-ENTRY(WS-SUB) TO WS-HOLD-ENTRY.
067200     MOVE WS-SUB TO WS-SUB2.
067300     PERFORM 2511-SHIFT-CANDIDATE
067400         UNTIL WS-SUB2 = 1 OR
067500             CR-RECOVERY-PCT(WS-SUB2 - 1) >=
067600                 WS-HOLD-RECOVERY-PCT.
067700     MOVE WS-HOLD-ENTRY TO CR-ENTRY(WS-SUB2).
067800*
067900 2511-SHIFT-CANDIDATE.
068000     MOVE CR-ENTRY(WS-SUB2 - 1) TO CR-ENTRY(WS-SUB2).
068100     SUBTRACT 1 FROM WS-SUB2.
068200 EJECT
068300**********************************************************************
068400*                 WRITE SUMMARY REPORT BLOCK FOR THIS JOB           *
068500**********************************************************************
068600*
068700 2600-WRITE-SUMMARY-REPORT.
068800     PERFORM 2610-WRITE-JOB-HEADER.
068900     PERFORM 2620-WRITE-OPTIMAL-SECTION.
069000     PERFORM 2630-WRITE-DETAIL-TABLE.
069100     PERFORM 2640-WRITE-BLANK-LINE.
069200 2699-WRITE-SUMMARY-REPORT-EXIT.
069300     EXIT.
069400*
069500 2610-WRITE-JOB-HEADER.
069600     MOVE WS-JOB-ID       TO HL-JOB-ID.
069700     MOVE WS-CUT-LENGTH   TO HL-CUT-LENGTH.
069800     MOVE WS-NUM-HOLES    TO HL-NUM-HOLES.
069900     MOVE WS-KG-PER-M     TO HL-KG-PER-M.
070000     MOVE WS-CAUSTIC-ETCH TO HL-CAUSTIC-ETCH.
070100     MOVE WS-BUTT-WEIGHT  TO HL-BUTT-WEIGHT.
070200     MOVE WS-RUN-MM       TO HL-RUN-MM.
070300     MOVE WS-RUN-DD       TO HL-RUN-DD.
070400     MOVE WS-RUN-CCYY     TO HL-RUN-CCYY.
070500* ONE JOB PER PAGE ON SUMRPT - SHIFT SUPERVISOR REQUEST 07/01
070600     WRITE SUMMARY-RPT-REC FROM WS-HDR-LINE
070700         AFTER ADVANCING TOP-OF-FORM.
070800     PERFORM 2699-CHECK-SUMMARY-STATUS.
070900*
071000 2620-WRITE-OPTIMAL-SECTION.
071100     IF BEST-CANDIDATE-FOUND
071200         MOVE WS-BEST-BILLET-LEN   TO OL-BEST-BILLET
071300         MOVE WS-BEST-RECOVERY-RND TO OL-MAX-RECOVERY
071400         MOVE WS-BEST-PIECES       TO OL-BEST-PIECES
071500         MOVE WS-BEST-MARGIN       TO OL-BEST-MARGIN
071600         WRITE SUMMARY-RPT-REC FROM WS-OPT-LINE
071700     ELSE
071800         WRITE SUMMARY-RPT-REC FROM WS-NOQUAL-LINE
071900     END-IF.
072000     PERFORM 2699-CHECK-SUMMARY-STATUS.
072100*
072200 2630-WRITE-DETAIL-TABLE.
072300     WRITE SUMMARY-RPT-REC FROM WS-DET-HDR-LINE.
072400     PERFORM 2699-CHECK-SUMMARY-STATUS.
072500     PERFORM 2631-WRITE-ONE-DETAIL-LINE
072600         VARYING WS-SUB FROM 1 BY 1
072700         UNTIL WS-SUB > WS-CATALOG-ENTRIES.
072800*
072900 2631-WRITE-ONE-DETAIL-LINE.
073000     MOVE CR-BILLET-LENGTH(WS-SUB) TO DL-BILLET-LENGTH.
073100     MOVE CR-MARGIN-LENGTH(WS-SUB) TO DL-MARGIN.
073200     MOVE CR-RECOVERY-PCT(WS-SUB)  TO DL-RECOVERY.
073300     MOVE CR-PIECES(WS-SUB)        TO DL-PIECES.
073400     MOVE CR-OPTIMAL-FLAG(WS-SUB)  TO DL-FLAG.
073500     WRITE SUMMARY-RPT-REC FROM WS-DET-LINE.
073600     PERFORM 2699-CHECK-SUMMARY-STATUS.
073700*
073800 2640-WRITE-BLANK-LINE.
073900     WRITE SUMMARY-RPT-REC FROM WS-BLANK-LINE.
074000     PERFORM 2699-CHECK-SUMMARY-STATUS.
074100*
074200 2699-CHECK-SUMMARY-STATUS.
074300     IF NOT SUMMARY-IO-OK
074400         DISPLAY MSG02-IO-ERROR ' SUMRPT  ' WS-SUMMARY-STATUS
074500         GO TO EOJ9900-ABEND
074600     END-IF.
074700 EJECT
074800**********************************************************************
074900*                        CLOSE FILES                                *
075000**********************************************************************
075100*
075200 EOJ9000-CLOSE-FILES.
075300     PERFORM EOJ9010-WRITE-CONTROL-TOTAL.
075400     CLOSE JOB-PARM-FILE OPTIMAL-RESULT-FILE SUMMARY-RPT-FILE.
075500     DISPLAY 'XTBILOPT PROCESSING COMPLETE'.
075600     DISPLAY 'JOBS READ:      ' WS-JOBS-READ-CNT.
075700     DISPLAY 'JOBS PROCESSED: ' WS-JOBS-PROC-CNT.
075800     DISPLAY 'JOBS REJECTED:  ' WS-JOBS-REJ-CNT.
075900     GO TO EOJ9999-EXIT.
076000*
076100 EOJ9010-WRITE-CONTROL-TOTAL.
076200     MOVE WS-JOBS-PROC-CNT TO CL-JOBS-PROC.
076300     MOVE WS-JOBS-REJ-CNT  TO CL-JOBS-REJ.
076400     WRITE SUMMARY-RPT-REC FROM WS-CTL-LINE.
076500*
076600 EOJ9900-ABEND.
076700     DISPLAY 'XTBILOPT ABENDING DUE TO ERROR'.
076800 EOJ9999-EXIT.
076900     EXIT.
